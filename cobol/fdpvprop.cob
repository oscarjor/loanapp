000100*****************************************************************
000200*  FD FOR PROPERTY-IN - PROPERTY VALUATION INPUT FILE           *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600 FD  PROPERTY-IN
000700     LABEL RECORD IS STANDARD
000800     RECORDING MODE IS F.
000900 COPY "WSPVPROP.COB".
