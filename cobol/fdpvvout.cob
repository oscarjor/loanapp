000100*****************************************************************
000200*  FD FOR VALUATION-OUT - VALUATION RESULT FILE                 *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600 FD  VALUATION-OUT
000700     LABEL RECORD IS STANDARD
000800     RECORDING MODE IS F.
000900 COPY "WSPVVOUT.COB".
