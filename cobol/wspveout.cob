000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR ERROR-OUT FILE                        *
000400*   (ONE RECORD PER REJECTED PROPERTY INPUT)                    *
000500*                                                                *
000600*****************************************************************
000700*  RECORD LENGTH = 70 BYTES.  LINE SEQUENTIAL.
000800*
000900* 12/03/84 RTA - CREATED.
001000*
001100 01  PV-ERROR-RECORD.
001200     03  PV-EOUT-PROPERTY-ID      PIC X(10).
001300     03  PV-EOUT-ERROR-REASON     PIC X(60).
