000100*****************************************************************
000200*                                                                *
000300*   VALUATION RATE TABLE AND DEPRECIATION CONSTANTS              *
000400*   (LOADED BY REDEFINES FROM A FLAT VALUE LITERAL - SAME        *
000500*    PACKING TRICK USED ELSEWHERE IN THIS SHOP FOR SMALL         *
000600*    FIXED TABLES - ONE LITERAL PER ROW, REDEFINED OVER AN       *
000700*    OCCURS STRUCTURE)                                          *
000800*                                                                *
000900*****************************************************************
001000* 12/03/84 RTA - CREATED WITH FOUR PROPERTY TYPES PER THE
001100*                VALUATION COMMITTEE RATE SCHEDULE.
001200* 11/05/89 DFW - RATE AMOUNT WIDENED FROM 99 TO 9(03) - RETAIL
001300*                RATE WAS TRUNCATING.
001350* 06/08/94 KLM - ADDED TRAILING FILLER TO PV-DEPREC-CONSTANTS TO
001360*                LEAVE ROOM FOR A FUTURE THIRD CONSTANT WITHOUT
001370*                RESIZING THE GROUP AGAIN.
001400*
001500 01  PV-RATE-TABLE-LOAD.
001600     03  FILLER                   PIC X(15)
001700                                   VALUE "MULTIFAMILY 200".
001800     03  FILLER                   PIC X(15)
001900                                   VALUE "RETAIL      150".
002000     03  FILLER                   PIC X(15)
002100                                   VALUE "OFFICE      180".
002200     03  FILLER                   PIC X(15)
002300                                   VALUE "INDUSTRIAL  100".
002400*
002500 01  PV-RATE-TABLE REDEFINES PV-RATE-TABLE-LOAD.
002600     03  PV-RATE-ENTRY OCCURS 4 TIMES
002700                       INDEXED BY PV-RATE-IDX.
002800         05  PV-RATE-TYPE         PIC X(12).
002900         05  PV-RATE-AMOUNT       PIC 9(03).
003000*
003100 01  PV-DEPREC-CONSTANTS.
003200     03  PV-ANNUAL-DEPREC         PIC V99   VALUE .01.
003300     03  PV-MAX-DEPREC            PIC V999  VALUE .400.
003350     03  FILLER                   PIC X(05) VALUE SPACES.
