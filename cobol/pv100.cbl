000100*****************************************************************
000200*                                                                *
000300*          COMMERCIAL PROPERTY VALUATION - BATCH RUN            *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.              PV100.
000800 AUTHOR.                  R T ASHWORTH.
000900 INSTALLATION.             COMMONWEALTH APPRAISAL SERVICES INC.
001000 DATE-WRITTEN.             03/12/84.
001100 DATE-COMPILED.
001200 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY -
001300*                          NOT FOR DISTRIBUTION OUTSIDE THE
001400*                          APPRAISAL DIVISION.
001500*
001600*    REMARKS.             READS THE PROPERTY-IN MASTER, VALUATES
001700*                          EACH PARCEL AND WRITES A VALUATION-OUT
001800*                          RECORD OR AN ERROR-OUT RECORD, THEN
001900*                          PRINTS THE RUN-REPORT SUMMARY.
002000*
002100*    CALLED MODULES.      NONE.
002200*
002300*    FILES USED.          PROPERTY-IN   - INPUT PARCEL MASTER.
002400*                          VALUATION-OUT - ACCEPTED VALUATIONS.
002500*                          ERROR-OUT     - REJECTED PARCELS.
002600*                          RUN-REPORT    - END OF RUN SUMMARY.
002700*
002800*    ERROR MESSAGES USED. PV001 THRU PV005 (SEE WORKING-STORAGE).
002900*
003000*    VERSION.             SEE PROG-NAME IN WORKING-STORAGE.
003100*
003200* CHANGE LOG.
003300* 12/03/84 RTA - 1.00 CREATED FOR THE APPRAISAL DIVISION BATCH
003400*                     CONVERSION PROJECT.                          CR1002
003500* 02/05/84 RTA - 1.01 FIRST FAILING VALIDATION RULE NOW STOPS
003600*                     FURTHER CHECKING OF THAT RECORD, PER         CR1009
003700*                     APPRAISAL DEPT REVIEW.
003800* 14/09/86 RTA -      CORRECTED DEPRECIATION CAP - WAS CAPPING AT
003900*                     0.04 INSTEAD OF 0.40, A DECIMAL SHIFT BUG. PR86-014
004000* 19/07/91 KLM - 1.02 SIZE-SQFT/AGE-YEARS NUMERIC TESTS NOW USE
004100*                     THE ALPHANUMERIC REDEFINES IN WSPVPROP
004200*                     RATHER THAN THE NUMERIC FIELD DIRECTLY, TO
004300*                     AVOID A SIZE ERROR ABEND ON BAD INPUT DATA.PR91-031
004400* 11/05/89 DFW - 1.03 RATE TABLE AMOUNT WIDENED - SEE WSPVRATE.
004500* 23/02/93 DFW - 1.04 RUN TOTAL ESTIMATED VALUE WIDENED TO ALLOW
004600*                     FOR THE FULL 10M SQFT / MULTIFAMILY RATE
004700*                     CEILING ON EVERY RECORD IN A RUN.          PR93-007
004800* 17/11/95 KLM - 1.05 METHODOLOGY TEXT PERCENT WAS SHOWING TWO
004900*                     DECIMAL PLACES - TRIMMED TO ONE PER THE
005000*                     APPRAISAL DEPT FORMAT STANDARD.            PR95-052
005100* 08/01/98 JRH -      YEAR 1999 TEST RUN - NO DATE FIELDS ARE
005200*                     CARRIED OR COMPARED BY THIS PROGRAM, SO NO
005300*                     WINDOWING IS REQUIRED.  NOTED FOR THE FILE. Y2K-014
005400* 04/02/98 JRH - 1.06 RECONCILED VALUATION-OUT RECORD LENGTH NOTE
005500*                     WITH THE SPEC SHEET - SEE WSPVVOUT.
005600* 30/06/99 JRH -      CONFIRMED CLEAN FOR 01/01/2000 ROLLOVER -
005700*                     NO DATE ARITHMETIC IN THIS MODULE.          Y2K-014
005750* 11/03/02 JRH - 1.07 MAX-SQFT RAISED TO 10,000,000 PER REVISED
005760*                     VALUATION COMMITTEE CEILING - SAME LIMIT
005770*                     SPANS MULTIFAMILY THROUGH INDUSTRIAL.      PR02-009
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500 COPY "SELPVPROP.COB".
006600 COPY "SELPVVOUT.COB".
006700 COPY "SELPVEOUT.COB".
006800 COPY "SELPVRPT.COB".
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 COPY "FDPVPROP.COB".
007300 COPY "FDPVVOUT.COB".
007400 COPY "FDPVEOUT.COB".
007500 COPY "FDPVRPT.COB".
007600*
007700 WORKING-STORAGE SECTION.
007800 77  PROG-NAME                PIC X(14)  VALUE "PV100 (1.07)".
007900 77  PV-RATE-SUB               PIC 9       COMP.
008000 77  WS-RETURN-CODE            PIC 9(02)   COMP.
008100*
008200 01  WS-DATA.
008300     03  PV-PROPIN-STATUS      PIC XX     VALUE ZERO.
008400     03  PV-VALOUT-STATUS      PIC XX     VALUE ZERO.
008500     03  PV-ERROUT-STATUS      PIC XX     VALUE ZERO.
008600     03  PV-RUNRPT-STATUS      PIC XX     VALUE ZERO.
008700     03  WS-EOF-SWITCH         PIC X      VALUE "N".
008800         88  WS-EOF-PROPERTY-IN            VALUE "Y".
008900         88  WS-MORE-PROPERTY-IN           VALUE "N".
009000     03  WS-VALID-SWITCH       PIC X      VALUE "Y".
009100         88  WS-RECORD-VALID                VALUE "Y".
009200         88  WS-RECORD-INVALID              VALUE "N".
009300     03  WS-RATE-FOUND-SWITCH  PIC X      VALUE "N".
009400         88  WS-RATE-WAS-FOUND              VALUE "Y".
009410     03  FILLER                PIC X(10)  VALUE SPACES.
009500*
009600 01  WS-COUNTS.
009700     03  WS-RECS-READ          PIC 9(07)  COMP VALUE ZERO.
009800     03  WS-RECS-VALUATED      PIC 9(07)  COMP VALUE ZERO.
009900     03  WS-RECS-REJECTED      PIC 9(07)  COMP VALUE ZERO.
009910     03  FILLER                PIC X(04)  VALUE SPACES.
010000*
010100 01  WS-WORK-AMOUNTS.
010200     03  WS-BASE-VALUE         PIC 9(13)V99     COMP-3 VALUE ZERO.
010300     03  WS-DEPREC-FACTOR      PIC 9V999        COMP-3 VALUE ZERO.
010400     03  WS-ESTIMATED-VALUE    PIC 9(13)V99     COMP-3 VALUE ZERO.
010500     03  WS-RUN-TOTAL-VALUE    PIC 9(15)V99     COMP-3 VALUE ZERO.
010600     03  WS-AGE-EXTENDED       PIC 9(05)V99     COMP-3 VALUE ZERO.
010700     03  WS-PCT-VALUE          PIC 99V9         COMP-3 VALUE ZERO.
010800     03  WS-RATE-DISPLAY       PIC 999.
010900     03  WS-PCT-EDIT           PIC Z9.9.
010910     03  FILLER                PIC X(04)  VALUE SPACES.
011000*
011100 01  PV-ERROR-MESSAGES.
011200     03  PV001                 PIC X(60)
011300         VALUE "INVALID PROPERTY TYPE".
011400     03  PV002                 PIC X(60)
011500         VALUE "PROPERTY SIZE MUST BE GREATER THAN 0".
011600     03  PV003                 PIC X(60)
011700         VALUE "PROPERTY SIZE EXCEEDS MAXIMUM ALLOWED (10M SQFT)".
011800     03  PV004                 PIC X(60)
011900         VALUE "PROPERTY AGE NOT NUMERIC".
012000     03  PV005                 PIC X(60)
012100         VALUE "PROPERTY AGE EXCEEDS REASONABLE LIMIT (200 YEARS)".
012110     03  FILLER                PIC X(60)  VALUE SPACES.
012200*
012300 01  WS-REJECT-REASON          PIC X(60)  VALUE SPACES.
012400*
012500 01  WS-MAX-SQFT               PIC 9(08)  COMP-3 VALUE 10000000.
012600 01  WS-MAX-AGE                PIC 9(03)  COMP-3 VALUE 200.
012700*
012800 COPY "WSPVRATE.COB".
012900*
013000 01  WS-REPORT-LINES.
013100     03  WS-HEAD-LINE          PIC X(80)
013200         VALUE "PROPERTY VALUATION RUN SUMMARY".
013300     03  WS-READ-LINE.
013400         05  FILLER            PIC X(20) VALUE "RECORDS READ:       ".
013500         05  WS-READ-EDIT      PIC ZZZ,ZZ9.
013600         05  FILLER            PIC X(53) VALUE SPACES.
013700     03  WS-VALUATED-LINE.
013800         05  FILLER            PIC X(20) VALUE "RECORDS VALUATED:   ".
013900         05  WS-VALUATED-EDIT  PIC ZZZ,ZZ9.
014000         05  FILLER            PIC X(53) VALUE SPACES.
014100     03  WS-REJECTED-LINE.
014200         05  FILLER            PIC X(20) VALUE "RECORDS REJECTED:   ".
014300         05  WS-REJECTED-EDIT  PIC ZZZ,ZZ9.
014400         05  FILLER            PIC X(53) VALUE SPACES.
014500     03  WS-TOTAL-LINE.
014600         05  FILLER            PIC X(23) VALUE
014700             "TOTAL ESTIMATED VALUE: ".
014800         05  WS-TOTAL-EDIT     PIC $ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
014900         05  FILLER            PIC X(34) VALUE SPACES.
015000*
015100 PROCEDURE DIVISION.
015200*
015300 AA000-MAIN                    SECTION.
015400*****************************************
015500     PERFORM AA010-OPEN-PV-FILES.
015600     PERFORM AA050-PROCESS-PROPERTIES
015700         UNTIL WS-EOF-PROPERTY-IN.
015800     PERFORM ZZ800-WRITE-RUN-REPORT.
015900     PERFORM ZZ900-CLOSE-PV-FILES.
016000     GOBACK.
016100*
016200 AA000-EXIT.
016300     EXIT.
016400*
016500 AA010-OPEN-PV-FILES              SECTION.
016600*****************************************
016700*
016800     OPEN INPUT  PROPERTY-IN.
016900     OPEN OUTPUT VALUATION-OUT.
017000     OPEN OUTPUT ERROR-OUT.
017100     OPEN OUTPUT RUN-REPORT.
017200     MOVE ZERO TO WS-RECS-READ WS-RECS-VALUATED WS-RECS-REJECTED.
017300     MOVE ZERO TO WS-RUN-TOTAL-VALUE.
017400     PERFORM AA020-READ-PROPERTY-IN.
017500*
017600 AA010-EXIT.
017700     EXIT.
017800*
017900 AA020-READ-PROPERTY-IN           SECTION.
018000*****************************************
018100*
018200     READ PROPERTY-IN
018300         AT END
018400             MOVE "Y" TO WS-EOF-SWITCH
018500     END-READ.
018600     IF WS-MORE-PROPERTY-IN
018700         ADD 1 TO WS-RECS-READ
018800     END-IF.
018900*
019000 AA020-EXIT.
019100     EXIT.
019200*
019300 AA050-PROCESS-PROPERTIES         SECTION.
019400*****************************************
019500*
019600     MOVE "Y" TO WS-VALID-SWITCH.
019700     MOVE SPACES TO WS-REJECT-REASON.
019800     PERFORM AB100-VALIDATE-PROPERTY.
019900     IF WS-RECORD-INVALID
020000         ADD 1 TO WS-RECS-REJECTED
020100         PERFORM AB400-WRITE-ERROR-RECORD
020200     ELSE
020300         PERFORM AB200-VALUATE-PROPERTY
020400         ADD 1 TO WS-RECS-VALUATED
020500         ADD WS-ESTIMATED-VALUE TO WS-RUN-TOTAL-VALUE
020600         PERFORM AB300-WRITE-VALUATION-RECORD
020700     END-IF.
020800     PERFORM AA020-READ-PROPERTY-IN.
020900*
021000 AA050-EXIT.
021100     EXIT.
021200*
021300 AB100-VALIDATE-PROPERTY          SECTION.
021400*****************************************
021500*  VALIDATES THE CURRENT PV-PROPERTY-RECORD.  RULES ARE CHECKED
021600*  IN SPEC ORDER AND THE FIRST FAILURE WINS - NO FURTHER RULES
021700*  ARE TESTED ONCE ONE HAS FAILED.                               *
021800*
021900     IF PV-PROPERTY-TYPE = "MULTIFAMILY" OR
022000        PV-PROPERTY-TYPE = "RETAIL"      OR
022100        PV-PROPERTY-TYPE = "OFFICE"      OR
022200        PV-PROPERTY-TYPE = "INDUSTRIAL"
022300         NEXT SENTENCE
022400     ELSE
022500         MOVE "N" TO WS-VALID-SWITCH
022600         MOVE PV001 TO WS-REJECT-REASON
022700         GO TO AB100-EXIT
022800     END-IF.
022900*
023000     IF PV-SIZE-SQFT-X NOT NUMERIC
023100         MOVE "N" TO WS-VALID-SWITCH
023200         MOVE PV002 TO WS-REJECT-REASON
023300         GO TO AB100-EXIT
023400     END-IF.
023500     IF PV-SIZE-SQFT NOT > ZERO
023600         MOVE "N" TO WS-VALID-SWITCH
023700         MOVE PV002 TO WS-REJECT-REASON
023800         GO TO AB100-EXIT
023900     END-IF.
024000*
024100     IF PV-SIZE-SQFT > WS-MAX-SQFT
024200         MOVE "N" TO WS-VALID-SWITCH
024300         MOVE PV003 TO WS-REJECT-REASON
024400         GO TO AB100-EXIT
024500     END-IF.
024600*
024700     IF PV-AGE-YEARS-X NOT NUMERIC
024800         MOVE "N" TO WS-VALID-SWITCH
024900         MOVE PV004 TO WS-REJECT-REASON
025000         GO TO AB100-EXIT
025100     END-IF.
025200*
025300     IF PV-AGE-YEARS > WS-MAX-AGE
025400         MOVE "N" TO WS-VALID-SWITCH
025500         MOVE PV005 TO WS-REJECT-REASON
025600         GO TO AB100-EXIT
025700     END-IF.
025800*
025900 AB100-EXIT.
026000     EXIT.
026100*
026200 AB200-VALUATE-PROPERTY           SECTION.
026300*****************************************
026400*  COMPUTES BASE VALUE, DEPRECIATION FACTOR, ESTIMATED VALUE AND
026500*  THE METHODOLOGY TEXT FOR THE CURRENT (VALID) PROPERTY.        *
026600*
026700     PERFORM AB210-FIND-BASE-RATE.
026800     MULTIPLY PV-SIZE-SQFT BY PV-RATE-AMOUNT (PV-RATE-IDX)
026900         GIVING WS-BASE-VALUE ROUNDED.
027000*
027100     MOVE PV-AGE-YEARS TO WS-AGE-EXTENDED.
027200     MULTIPLY WS-AGE-EXTENDED BY PV-ANNUAL-DEPREC
027300         GIVING WS-DEPREC-FACTOR ROUNDED.
027400     IF WS-DEPREC-FACTOR > PV-MAX-DEPREC
027500         MOVE PV-MAX-DEPREC TO WS-DEPREC-FACTOR
027600     END-IF.
027700*
027800     COMPUTE WS-ESTIMATED-VALUE ROUNDED =
027900         WS-BASE-VALUE * (1 - WS-DEPREC-FACTOR).
028000*
028100     PERFORM AB260-BUILD-METHODOLOGY.
028200*
028300 AB200-EXIT.
028400     EXIT.
028500*
028600 AB210-FIND-BASE-RATE             SECTION.
028700*****************************************
028800*  TABLE LOOKUP OF THE BASE RATE FOR THE CURRENT PROPERTY TYPE.  *
028900*
029000     MOVE "N" TO WS-RATE-FOUND-SWITCH.
029100     SET PV-RATE-IDX TO 1.
029200     PERFORM AB220-SEARCH-RATE-TABLE
029300         VARYING PV-RATE-SUB FROM 1 BY 1
029400         UNTIL PV-RATE-SUB > 4
029500            OR WS-RATE-WAS-FOUND.
029600*
029700 AB210-EXIT.
029800     EXIT.
029900*
030000 AB220-SEARCH-RATE-TABLE          SECTION.
030100*****************************************
030200*
030300     SET PV-RATE-IDX TO PV-RATE-SUB.
030400     IF PV-PROPERTY-TYPE = PV-RATE-TYPE (PV-RATE-IDX)
030500         MOVE "Y" TO WS-RATE-FOUND-SWITCH
030600     END-IF.
030700*
030800 AB220-EXIT.
030900     EXIT.
031000*
031100 AB260-BUILD-METHODOLOGY          SECTION.
031200*****************************************
031300*  BUILDS "BASE RATE ($RATE/SQFT) WITH P% AGE DEPRECIATION"      *
031400*  WITHOUT USE OF ANY INTRINSIC FUNCTION - THE ONE-DECIMAL       *
031500*  PERCENT IS MANUALLY STRIPPED OF ITS LEADING SUPPRESSION       *
031600*  SPACE BY REFERENCE MODIFICATION.                              *
031700*
031800     MOVE PV-RATE-AMOUNT (PV-RATE-IDX) TO WS-RATE-DISPLAY.
031900     MULTIPLY WS-DEPREC-FACTOR BY 100 GIVING WS-PCT-VALUE ROUNDED.
032000     MOVE WS-PCT-VALUE TO WS-PCT-EDIT.
032100     MOVE SPACES TO PV-VOUT-METHODOLOGY.
032200     IF WS-PCT-EDIT (1:1) = SPACE
032300         STRING "Base rate ($"     DELIMITED BY SIZE
032400                WS-RATE-DISPLAY    DELIMITED BY SIZE
032500                "/sqft) with "     DELIMITED BY SIZE
032600                WS-PCT-EDIT (2:3)  DELIMITED BY SIZE
032700                "% age depreciation" DELIMITED BY SIZE
032800                INTO PV-VOUT-METHODOLOGY
032900         END-STRING
033000     ELSE
033100         STRING "Base rate ($"     DELIMITED BY SIZE
033200                WS-RATE-DISPLAY    DELIMITED BY SIZE
033300                "/sqft) with "     DELIMITED BY SIZE
033400                WS-PCT-EDIT        DELIMITED BY SIZE
033500                "% age depreciation" DELIMITED BY SIZE
033600                INTO PV-VOUT-METHODOLOGY
033700         END-STRING
033800     END-IF.
033900*
034000 AB260-EXIT.
034100     EXIT.
034200*
034300 AB300-WRITE-VALUATION-RECORD     SECTION.
034400*****************************************
034500*
034600     MOVE PV-PROPERTY-ID     TO PV-VOUT-PROPERTY-ID.
034700     MOVE WS-ESTIMATED-VALUE TO PV-VOUT-ESTIMATED-VALUE.
034800     MOVE WS-BASE-VALUE      TO PV-VOUT-BASE-VALUE.
034900     MOVE WS-DEPREC-FACTOR   TO PV-VOUT-DEPREC-FACTOR.
035000     WRITE PV-VALUATION-RECORD.
035100*
035200 AB300-EXIT.
035300     EXIT.
035400*
035500 AB400-WRITE-ERROR-RECORD         SECTION.
035600*****************************************
035700*
035800     MOVE PV-PROPERTY-ID    TO PV-EOUT-PROPERTY-ID.
035900     MOVE WS-REJECT-REASON  TO PV-EOUT-ERROR-REASON.
036000     WRITE PV-ERROR-RECORD.
036100*
036200 AB400-EXIT.
036300     EXIT.
036400*
036500 ZZ800-WRITE-RUN-REPORT           SECTION.
036600*****************************************
036700*  GRAND TOTALS ONLY - NO CONTROL BREAKS ARE REQUIRED ON A      *
036800*  PROPERTY VALUATION RUN.                                       *
036900*
037000     MOVE WS-HEAD-LINE  TO PV-REPORT-LINE.
037100     WRITE PV-REPORT-LINE.
037200     MOVE WS-RECS-READ TO WS-READ-EDIT.
037300     MOVE WS-READ-LINE TO PV-REPORT-LINE.
037400     WRITE PV-REPORT-LINE.
037500     MOVE WS-RECS-VALUATED TO WS-VALUATED-EDIT.
037600     MOVE WS-VALUATED-LINE TO PV-REPORT-LINE.
037700     WRITE PV-REPORT-LINE.
037800     MOVE WS-RECS-REJECTED TO WS-REJECTED-EDIT.
037900     MOVE WS-REJECTED-LINE TO PV-REPORT-LINE.
038000     WRITE PV-REPORT-LINE.
038100     MOVE WS-RUN-TOTAL-VALUE TO WS-TOTAL-EDIT.
038200     MOVE WS-TOTAL-LINE TO PV-REPORT-LINE.
038300     WRITE PV-REPORT-LINE.
038400*
038500 ZZ800-EXIT.
038600     EXIT.
038700*
038800 ZZ900-CLOSE-PV-FILES             SECTION.
038900*****************************************
039000*
039100     CLOSE PROPERTY-IN.
039200     CLOSE VALUATION-OUT.
039300     CLOSE ERROR-OUT.
039400     CLOSE RUN-REPORT.
039500*
039600 ZZ900-EXIT.
039700     EXIT.
