000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR VALUATION-OUT FILE                    *
000400*   (ONE RECORD PER ACCEPTED PROPERTY VALUATION)                *
000500*                                                                *
000600*****************************************************************
000700*  RECORD LENGTH = 104 BYTES AS LAID OUT BELOW.  LINE SEQUENTIAL.
000800*  (THE VALUATION SPEC SHEET QUOTES 103 - THE FIELD WIDTHS IT
000900*   GIVES FOOT TO 104 UNEDITED DISPLAY BYTES.  FOLLOWED THE
001000*   PER-FIELD PICTURES, NOT THE QUOTED TOTAL - SEE JRH NOTE
001100*   BELOW.  NO FILLER ROOM LEFT OVER EITHER WAY.)
001200*
001300* 12/03/84 RTA - CREATED.
001400* 04/02/98 JRH - CONFIRMED WITH VALUATION DEPT THAT FIELD
001500*                WIDTHS GOVERN, NOT THE QUOTED RECORD LENGTH.
001600*                AMOUNTS CARRIED AS UNEDITED DISPLAY - NO
001700*                PRINTED DECIMAL POINT ON THIS INTERCHANGE
001800*                FILE, SAME AS THE SIZE/AGE FIELDS ON IN FILE.
001900*
002000 01  PV-VALUATION-RECORD.
002100     03  PV-VOUT-PROPERTY-ID      PIC X(10).
002200     03  PV-VOUT-ESTIMATED-VALUE  PIC 9(13)V99.
002300     03  PV-VOUT-BASE-VALUE       PIC 9(13)V99.
002400     03  PV-VOUT-DEPREC-FACTOR    PIC 9V999.
002500     03  PV-VOUT-METHODOLOGY      PIC X(60).
