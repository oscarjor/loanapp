000100*****************************************************************
000200*  SELECT FOR ERROR-OUT - REJECTED PROPERTY RECORD FILE         *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600     SELECT  ERROR-OUT        ASSIGN       TO ERROUT
000700                               ORGANIZATION LINE SEQUENTIAL
000800                               STATUS       PV-ERROUT-STATUS.
