000100*****************************************************************
000200*  SELECT FOR PROPERTY-IN - PROPERTY VALUATION INPUT FILE       *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600     SELECT  PROPERTY-IN      ASSIGN       TO PROPIN
000700                               ORGANIZATION LINE SEQUENTIAL
000800                               STATUS       PV-PROPIN-STATUS.
