000100*****************************************************************
000200*  FD FOR RUN-REPORT - VALUATION RUN SUMMARY PRINT FILE         *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500* 04/02/98 JRH - NO CONTROL BREAKS ON THIS REPORT - GRAND
000600*                TOTALS ONLY, SO A PLAIN PRINT LINE IS USED
000700*                RATHER THAN REPORT WRITER.
000800*
000900 FD  RUN-REPORT
001000     LABEL RECORD IS STANDARD
001100     RECORDING MODE IS F.
001200 01  PV-REPORT-LINE              PIC X(80).
