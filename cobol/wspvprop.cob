000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR PROPERTY-IN FILE                      *
000400*   (PROPERTY VALUATION INPUT MASTER - ONE RECORD PER PARCEL)   *
000500*                                                                *
000600*****************************************************************
000700*  RECORD LENGTH = 33 BYTES.  LINE SEQUENTIAL (FIXED TEXT).     *
000800*  NO KEY - READ IN ARRIVAL SEQUENCE, OUTPUT ORDER PRESERVED.   *
000900*
001000*  FIELDS ARE EXACT PER THE VALUATION SPECIFICATION - THERE IS
001100*  NO ROOM LEFT FOR A TRAILING FILLER PAD ON THIS RECORD.
001200*
001300* 12/03/84 RTA - CREATED.
001400* 19/07/91 KLM - ADDED REDEFINES OF SIZE-SQFT/AGE-YEARS AS
001500*                ALPHANUMERIC SO AB100 CAN CLASS-TEST FOR
001600*                NUMERIC WITHOUT RISKING A DATA EXCEPTION ON
001700*                A SPACE-FILLED OR GARBLED INPUT FIELD.
001800*
001900 01  PV-PROPERTY-RECORD.
002000     03  PV-PROPERTY-ID           PIC X(10).
002100     03  PV-PROPERTY-TYPE         PIC X(12).
002200     03  PV-SIZE-SQFT             PIC 9(08).
002300     03  PV-SIZE-SQFT-X REDEFINES
002400         PV-SIZE-SQFT             PIC X(08).
002500     03  PV-AGE-YEARS             PIC 9(03).
002600     03  PV-AGE-YEARS-X REDEFINES
002700         PV-AGE-YEARS             PIC X(03).
