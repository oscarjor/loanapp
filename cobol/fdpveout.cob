000100*****************************************************************
000200*  FD FOR ERROR-OUT - REJECTED PROPERTY RECORD FILE              *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600 FD  ERROR-OUT
000700     LABEL RECORD IS STANDARD
000800     RECORDING MODE IS F.
000900 COPY "WSPVEOUT.COB".
