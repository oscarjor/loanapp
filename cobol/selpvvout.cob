000100*****************************************************************
000200*  SELECT FOR VALUATION-OUT - VALUATION RESULT FILE             *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600     SELECT  VALUATION-OUT    ASSIGN       TO VALOUT
000700                               ORGANIZATION LINE SEQUENTIAL
000800                               STATUS       PV-VALOUT-STATUS.
