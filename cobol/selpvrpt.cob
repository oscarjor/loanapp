000100*****************************************************************
000200*  SELECT FOR RUN-REPORT - VALUATION RUN SUMMARY PRINT FILE     *
000300*****************************************************************
000400* 12/03/84 RTA - CREATED.
000500*
000600     SELECT  RUN-REPORT       ASSIGN       TO RUNRPT
000700                               ORGANIZATION LINE SEQUENTIAL
000800                               STATUS       PV-RUNRPT-STATUS.
